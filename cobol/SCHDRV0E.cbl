000100*-----------------------------------------------------------------SCHDRV0E
000200  IDENTIFICATION DIVISION.                                        SCHDRV0E
000300                                                                  SCHDRV0E
000400  PROGRAM-ID.    SCHDRV0M.                                        SCHDRV0E
000500  AUTHOR.        H. LORENZ.                                       SCHDRV0E
000600  INSTALLATION.  WSOFT DATENVERARBEITUNG GMBH.                    SCHDRV0E
000700  DATE-WRITTEN.  04/18/89.                                        SCHDRV0E
000800  DATE-COMPILED.                                                  SCHDRV0E
000900  SECURITY.      NUR FUER INTERNEN GEBRAUCH.                      SCHDRV0E
001000                                                                  SCHDRV0E
001100***************************************************************** SCHDRV0E
001200* Letzte Aenderung :: 2006-11-20                                  SCHDRV0E
001300* Letzte Version   :: A.03.00                                     SCHDRV0E
001400* Kurzbeschreibung :: Schema-Discovery fuer den Pruefauftrags-    SCHDRV0E
001500* Kurzbeschreibung :: Import (XLS-Schema-Verzeichnis absuchen)    SCHDRV0E
001600* Auftrag          :: AOM-0007                                    SCHDRV0E
001700*                     12345678901234567                           SCHDRV0E
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)SCHDRV0E
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! SCHDRV0E
002000*----------------------------------------------------------------*SCHDRV0E
002100* Vers. | Datum    | von | Kommentar                             *SCHDRV0E
002200*-------|----------|-----|---------------------------------------*SCHDRV0E
002300*A.03.00|2006-11-20| mfk | Umstellung: kein natives Directory-    SCHDRV0E
002400*       |          |     | Walk mehr verfuegbar. Verzeichnis wird SCHDRV0E
002500*       |          |     | jetzt als sequentielles Datei-Listing  SCHDRV0E
002600*       |          |     | SCHEMA-DIR-IN eingelesen.              SCHDRV0E
002700*-------|----------|-----|---------------------------------------*SCHDRV0E
002800*A.02.01|2001-05-02| szt | RETURN-CODE bei Abbruch ergaenzt       SCHDRV0E
002900*-------|----------|-----|---------------------------------------*SCHDRV0E
003000*A.02.00|1999-01-11| krg | Jahr-2000: Datumsfelder geprueft, keineSCHDRV0E
003100*       |          |     | Aenderung noetig (JJJJ 4-stellig)      SCHDRV0E
003200*-------|----------|-----|---------------------------------------*SCHDRV0E
003300*A.01.01|1996-07-30| krg | Doppelter Schema-Name ueberschreibt    SCHDRV0E
003400*       |          |     | aelteren Eintrag (Anford. AOM-0023)    SCHDRV0E
003500*-------|----------|-----|---------------------------------------*SCHDRV0E
003600*A.01.00|1994-03-14| krg | Tabellengroesse auf 500 Eintraege erh. SCHDRV0E
003700*-------|----------|-----|---------------------------------------*SCHDRV0E
003800*A.00.01|1991-09-02| hlz | Fehlerbehandlung bei fehlendem         SCHDRV0E
003900*       |          |     | Parameter ergaenzt                     SCHDRV0E
004000*-------|----------|-----|---------------------------------------*SCHDRV0E
004100*A.00.00|1989-04-18| hlz | Neuerstellung                          SCHDRV0E
004200*----------------------------------------------------------------*SCHDRV0E
004300*                                                                 SCHDRV0E
004400* Programmbeschreibung                                            SCHDRV0E
004500* --------------------                                            SCHDRV0E
004600* Liest das Verzeichnislisting SCHEMA-DIR-IN (ein Dateiname pro   SCHDRV0E
004700* Zeile) und uebernimmt jeden Eintrag, dessen Name auf die Endung SCHDRV0E
004800* "_xls_schema.json" endet, in die Schema-Tabelle. Schema-Name istSCHDRV0E
004900* der Dateiname ohne diese Endung (Gross-/Kleinschreibung wird    SCHDRV0E
005000* nicht angeglichen). Bei doppeltem Schema-Namen gewinnt der      SCHDRV0E
005100* zuletzt gelesene Eintrag. Fehlt der Verzeichnis-Parameter oder  SCHDRV0E
005200* laesst sich SCHEMA-DIR-IN nicht oeffnen, wird abgebrochen. Die  SCHDRV0E
005300* Tabelle wird abschliessend nach SCHEMA-TABLE-OUT geschrieben.   SCHDRV0E
005400*                                                                 SCHDRV0E
005500******************************************************************SCHDRV0E
005600                                                                  SCHDRV0E
005700  ENVIRONMENT DIVISION.                                           SCHDRV0E
005800  CONFIGURATION SECTION.                                          SCHDRV0E
005900  SPECIAL-NAMES.                                                  SCHDRV0E
006000      SWITCH-15 IS ANZEIGE-VERSION                                SCHDRV0E
006100          ON STATUS IS SHOW-VERSION                               SCHDRV0E
006200      CLASS ALPHNUM IS "0123456789"                               SCHDRV0E
006300                       "abcdefghijklmnopqrstuvwxyz"               SCHDRV0E
006400                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"               SCHDRV0E
006500                       " .,;-_!$%&/=*+".                          SCHDRV0E
006600                                                                  SCHDRV0E
006700  INPUT-OUTPUT SECTION.                                           SCHDRV0E
006800  FILE-CONTROL.                                                   SCHDRV0E
006900      SELECT SCHEMA-DIR-IN    ASSIGN TO SCHDIRIN                  SCHDRV0E
007000                              FILE STATUS IS FILE-STATUS-DIRIN.   SCHDRV0E
007100      SELECT SCHEMA-TABLE-OUT ASSIGN TO SCHTBOUT                  SCHDRV0E
007200                              FILE STATUS IS FILE-STATUS-TBLOUT.  SCHDRV0E
007300                                                                  SCHDRV0E
007400  DATA DIVISION.                                                  SCHDRV0E
007500  FILE SECTION.                                                   SCHDRV0E
007600*-----------------------------------------------------------------SCHDRV0E
007700* Verzeichnislisting: ein Dateiname je Zeile, max. 80 Byte        SCHDRV0E
007800*-----------------------------------------------------------------SCHDRV0E
007900  FD  SCHEMA-DIR-IN                                               SCHDRV0E
008000      RECORD IS VARYING IN SIZE                                   SCHDRV0E
008100              FROM 1 TO 80 CHARACTERS                             SCHDRV0E
008200              DEPENDING ON C4-DIRIN-LEN.                          SCHDRV0E
008300  01  SCHEMA-DIR-REC               PIC X(80).                     SCHDRV0E
008400                                                                  SCHDRV0E
008500*-----------------------------------------------------------------SCHDRV0E
008600* Schema-Tabelle: SCHEMA-NAME + SCHEMA-FILE, siehe SCHELYT        SCHDRV0E
008700*-----------------------------------------------------------------SCHDRV0E
008800  FD  SCHEMA-TABLE-OUT                                            SCHDRV0E
008900      RECORD CONTAINS 120 CHARACTERS.                             SCHDRV0E
009000  01  SCHEMA-TABLE-REC.                                           SCHDRV0E
009100      COPY SCHELYT.                                               SCHDRV0E
009200                                                                  SCHDRV0E
009300  WORKING-STORAGE SECTION.                                        SCHDRV0E
009400  01          C4-DIRIN-LEN        PIC  9(04) COMP.                SCHDRV0E
009500                                                                  SCHDRV0E
009600*-----------------------------------------------------------------SCHDRV0E
009700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   SCHDRV0E
009800*-----------------------------------------------------------------SCHDRV0E
009900  77          C4-SUFFIX-LEN       PIC S9(04) COMP VALUE 16.       SCHDRV0E
010000  77          C9-MAX-SCHEMA       PIC S9(09) COMP VALUE 500.      SCHDRV0E
010100                                                                  SCHDRV0E
010200  01          COMP-FELDER.                                        SCHDRV0E
010300      05      C4-NAME-LEN         PIC S9(04) COMP.                SCHDRV0E
010400      05      C4-I1               PIC S9(04) COMP.                SCHDRV0E
010500      05      C4-I2               PIC S9(04) COMP.                SCHDRV0E
010600                                                                  SCHDRV0E
010700      05      C4-X.                                               SCHDRV0E
010800       10                         PIC X VALUE LOW-VALUE.          SCHDRV0E
010900       10     C4-X2               PIC X.                          SCHDRV0E
011000      05      C4-NUM REDEFINES C4-X                               SCHDRV0E
011100                                  PIC S9(04) COMP.                SCHDRV0E
011200                                                                  SCHDRV0E
011300      05      C9-SCHEMA-COUNT     PIC S9(09) COMP VALUE ZERO.     SCHDRV0E
011400      05      FILLER              PIC X(01).                      SCHDRV0E
011500                                                                  SCHDRV0E
011600*-----------------------------------------------------------------SCHDRV0E
011700* Display-Felder: Praefix D                                       SCHDRV0E
011800*-----------------------------------------------------------------SCHDRV0E
011900  01          DISPLAY-FELDER.                                     SCHDRV0E
012000      05      D-NUM4              PIC -9(04).                     SCHDRV0E
012100      05      D-NUM9              PIC  9(09).                     SCHDRV0E
012200      05      FILLER              PIC X(01).                      SCHDRV0E
012300                                                                  SCHDRV0E
012400*-----------------------------------------------------------------SCHDRV0E
012500* Felder mit konstantem Inhalt: Praefix K                         SCHDRV0E
012600*-----------------------------------------------------------------SCHDRV0E
012700  01          KONSTANTE-FELDER.                                   SCHDRV0E
012800      05      K-MODUL             PIC X(08) VALUE "SCHDRV0M".     SCHDRV0E
012900      05      K-SCHEMA-SUFFIX     PIC X(16)                       SCHDRV0E
013000                                  VALUE "_xls_schema.json".       SCHDRV0E
013100      05      FILLER              PIC X(01).                      SCHDRV0E
013200                                                                  SCHDRV0E
013300*-----------------------------------------------------------------SCHDRV0E
013400* Conditional-Felder                                              SCHDRV0E
013500*-----------------------------------------------------------------SCHDRV0E
013600  01          SCHALTER.                                           SCHDRV0E
013700      05      FILE-STATUS-DIRIN   PIC X(02).                      SCHDRV0E
013800           88 FS-DIRIN-OK                     VALUE "00".         SCHDRV0E
013900           88 FS-DIRIN-EOF                    VALUE "10".         SCHDRV0E
014000           88 FS-DIRIN-NOK                    VALUE "01" THRU "09"SCHDRV0E
014100                                                 "11" THRU "99".  SCHDRV0E
014200      05      REC-STAT-DIRIN REDEFINES FILE-STATUS-DIRIN.         SCHDRV0E
014300         10   FS-DIRIN-STATUS1    PIC X.                          SCHDRV0E
014400         10                       PIC X.                          SCHDRV0E
014500                                                                  SCHDRV0E
014600      05      FILE-STATUS-TBLOUT  PIC X(02).                      SCHDRV0E
014700           88 FS-TBLOUT-OK                    VALUE "00".         SCHDRV0E
014800           88 FS-TBLOUT-NOK                   VALUE "01" THRU     SCHDRV0E
014900                                                     "99".        SCHDRV0E
015000      05      REC-STAT-TBLOUT REDEFINES FILE-STATUS-TBLOUT.       SCHDRV0E
015100         10   FS-TBLOUT-STATUS1   PIC X.                          SCHDRV0E
015200         10                       PIC X.                          SCHDRV0E
015300                                                                  SCHDRV0E
015400      05      PRG-STATUS          PIC 9       VALUE ZERO.         SCHDRV0E
015500           88 PRG-OK                          VALUE ZERO.         SCHDRV0E
015600           88 PRG-ABBRUCH                     VALUE 1.            SCHDRV0E
015700      05      FILLER              PIC X(01).                      SCHDRV0E
015800                                                                  SCHDRV0E
015900*-----------------------------------------------------------------SCHDRV0E
016000* weitere Arbeitsfelder                                           SCHDRV0E
016100*-----------------------------------------------------------------SCHDRV0E
016200  01          WORK-FELDER.                                        SCHDRV0E
016300      05      W-SCHEMA-DIR-PARM   PIC X(44).                      SCHDRV0E
016400      05      W-NAME-CANDIDATE    PIC X(40).                      SCHDRV0E
016500      05      FILLER              PIC X(01).                      SCHDRV0E
016600                                                                  SCHDRV0E
016700*-----------------------------------------------------------------SCHDRV0E
016800* Schema-Tabelle im Hauptspeicher (BR-1 Dublettenregel)           SCHDRV0E
016900*-----------------------------------------------------------------SCHDRV0E
017000  01          SCHEMA-TABLE-DATA.                                  SCHDRV0E
017100      05      SCHEMA-TAB-ENTRY OCCURS 500 TIMES.                  SCHDRV0E
017200         10   ST-SCHEMA-NAME      PIC X(40).                      SCHDRV0E
017300         10   ST-SCHEMA-FILE      PIC X(80).                      SCHDRV0E
017400         10   FILLER              PIC X(01).                      SCHDRV0E
017500                                                                  SCHDRV0E
017600  PROCEDURE DIVISION.                                             SCHDRV0E
017700******************************************************************SCHDRV0E
017800* Steuerungs-Section                                              SCHDRV0E
017900******************************************************************SCHDRV0E
018000  A100-STEUERUNG SECTION.                                         SCHDRV0E
018100  A100-00.                                                        SCHDRV0E
018200      IF  SHOW-VERSION                                            SCHDRV0E
018300          DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED         SCHDRV0E
018400          STOP RUN                                                SCHDRV0E
018500      END-IF                                                      SCHDRV0E
018600                                                                  SCHDRV0E
018700**  ---> Vorlauf: Parameter pruefen, Dateien oeffnen              SCHDRV0E
018800      PERFORM B000-VORLAUF                                        SCHDRV0E
018900                                                                  SCHDRV0E
019000**  ---> Verarbeitung                                             SCHDRV0E
019100      IF  PRG-ABBRUCH                                             SCHDRV0E
019200          CONTINUE                                                SCHDRV0E
019300      ELSE                                                        SCHDRV0E
019400          PERFORM B100-VERARBEITUNG                               SCHDRV0E
019500      END-IF                                                      SCHDRV0E
019600                                                                  SCHDRV0E
019700**  ---> Nachlauf: Dateien schliessen, Abschlussmeldung           SCHDRV0E
019800      PERFORM B090-ENDE                                           SCHDRV0E
019900      STOP RUN                                                    SCHDRV0E
020000      .                                                           SCHDRV0E
020100  A100-99.                                                        SCHDRV0E
020200      EXIT.                                                       SCHDRV0E
020300                                                                  SCHDRV0E
020400******************************************************************SCHDRV0E
020500* Vorlauf                                                         SCHDRV0E
020600******************************************************************SCHDRV0E
020700  B000-VORLAUF SECTION.                                           SCHDRV0E
020800  B000-00.                                                        SCHDRV0E
020900      PERFORM C000-INIT                                           SCHDRV0E
021000                                                                  SCHDRV0E
021100      IF  PRG-ABBRUCH                                             SCHDRV0E
021200          EXIT SECTION                                            SCHDRV0E
021300      END-IF                                                      SCHDRV0E
021400                                                                  SCHDRV0E
021500      PERFORM F100-OPEN-SCHEMA-FILES                              SCHDRV0E
021600      .                                                           SCHDRV0E
021700  B000-99.                                                        SCHDRV0E
021800      EXIT.                                                       SCHDRV0E
021900                                                                  SCHDRV0E
022000******************************************************************SCHDRV0E
022100* Ende                                                            SCHDRV0E
022200******************************************************************SCHDRV0E
022300  B090-ENDE SECTION.                                              SCHDRV0E
022400  B090-00.                                                        SCHDRV0E
022500      IF  PRG-ABBRUCH                                             SCHDRV0E
022600          DISPLAY ">>> ABBRUCH IN " K-MODUL " <<<"                SCHDRV0E
022700          MOVE 16 TO RETURN-CODE                                  SCHDRV0E
022800      ELSE                                                        SCHDRV0E
022900          PERFORM F900-CLOSE-SCHEMA-FILES                         SCHDRV0E
023000          MOVE C9-SCHEMA-COUNT TO D-NUM9                          SCHDRV0E
023100          DISPLAY "SCHEMA-TABLE-OUT GESCHRIEBEN: "                SCHDRV0E
023200                  D-NUM9 " EINTRAEGE"                             SCHDRV0E
023300      END-IF                                                      SCHDRV0E
023400      .                                                           SCHDRV0E
023500  B090-99.                                                        SCHDRV0E
023600      EXIT.                                                       SCHDRV0E
023700                                                                  SCHDRV0E
023800******************************************************************SCHDRV0E
023900* Verarbeitung: Verzeichnislisting einlesen, Tabelle aufbauen     SCHDRV0E
024000******************************************************************SCHDRV0E
024100  B100-VERARBEITUNG SECTION.                                      SCHDRV0E
024200  B100-00.                                                        SCHDRV0E
024300      PERFORM B105-READ-SCHEMA-DIR-IN                             SCHDRV0E
024400                                                                  SCHDRV0E
024500      PERFORM B110-PROCESS-ONE-ENTRY                              SCHDRV0E
024600         UNTIL FS-DIRIN-EOF                                       SCHDRV0E
024700            OR PRG-ABBRUCH                                        SCHDRV0E
024800                                                                  SCHDRV0E
024900      IF  PRG-ABBRUCH                                             SCHDRV0E
025000          EXIT SECTION                                            SCHDRV0E
025100      END-IF                                                      SCHDRV0E
025200                                                                  SCHDRV0E
025300      PERFORM B300-WRITE-SCHEMA-TABLE                             SCHDRV0E
025400      .                                                           SCHDRV0E
025500  B100-99.                                                        SCHDRV0E
025600      EXIT.                                                       SCHDRV0E
025700                                                                  SCHDRV0E
025800******************************************************************SCHDRV0E
025900* Naechsten Verzeichniseintrag lesen                              SCHDRV0E
026000******************************************************************SCHDRV0E
026100  B105-READ-SCHEMA-DIR-IN SECTION.                                SCHDRV0E
026200  B105-00.                                                        SCHDRV0E
026300      READ SCHEMA-DIR-IN                                          SCHDRV0E
026400          AT END                                                  SCHDRV0E
026500              SET FS-DIRIN-EOF TO TRUE                            SCHDRV0E
026600      END-READ                                                    SCHDRV0E
026700                                                                  SCHDRV0E
026800      IF  NOT FS-DIRIN-OK                                         SCHDRV0E
026900      AND NOT FS-DIRIN-EOF                                        SCHDRV0E
027000          DISPLAY "LESEFEHLER SCHEMA-DIR-IN: " FILE-STATUS-DIRIN  SCHDRV0E
027100          SET PRG-ABBRUCH TO TRUE                                 SCHDRV0E
027200      END-IF                                                      SCHDRV0E
027300      .                                                           SCHDRV0E
027400  B105-99.                                                        SCHDRV0E
027500      EXIT.                                                       SCHDRV0E
027600                                                                  SCHDRV0E
027700******************************************************************SCHDRV0E
027800* Verzeichniseintrag pruefen (BR-1) und Tabelle pflegen           SCHDRV0E
027900******************************************************************SCHDRV0E
028000  B110-PROCESS-ONE-ENTRY SECTION.                                 SCHDRV0E
028100  B110-00.                                                        SCHDRV0E
028200      COMPUTE C4-NAME-LEN = C4-DIRIN-LEN - C4-SUFFIX-LEN          SCHDRV0E
028300                                                                  SCHDRV0E
028400      IF  C4-DIRIN-LEN > C4-SUFFIX-LEN                            SCHDRV0E
028500      AND SCHEMA-DIR-REC(C4-NAME-LEN + 1 : C4-SUFFIX-LEN)         SCHDRV0E
028600                                            = K-SCHEMA-SUFFIX     SCHDRV0E
028700          MOVE SPACES TO W-NAME-CANDIDATE                         SCHDRV0E
028800          MOVE SCHEMA-DIR-REC(1 : C4-NAME-LEN)                    SCHDRV0E
028900                      TO W-NAME-CANDIDATE                         SCHDRV0E
029000          PERFORM S100-FIND-SCHEMA-ENTRY                          SCHDRV0E
029100          IF  C4-I1 > ZERO                                        SCHDRV0E
029200              MOVE SCHEMA-DIR-REC TO ST-SCHEMA-FILE(C4-I1)        SCHDRV0E
029300          ELSE                                                    SCHDRV0E
029400              IF  C9-SCHEMA-COUNT < C9-MAX-SCHEMA                 SCHDRV0E
029500                  ADD 1 TO C9-SCHEMA-COUNT                        SCHDRV0E
029600                  MOVE C9-SCHEMA-COUNT   TO C4-I1                 SCHDRV0E
029700                  MOVE W-NAME-CANDIDATE TO ST-SCHEMA-NAME(C4-I1)  SCHDRV0E
029800                  MOVE SCHEMA-DIR-REC    TO ST-SCHEMA-FILE(C4-I1) SCHDRV0E
029900              ELSE                                                SCHDRV0E
030000                  DISPLAY "SCHEMA-TABELLE VOLL - EINTRAG "        SCHDRV0E
030100                          "UEBERSPRUNGEN: " SCHEMA-DIR-REC        SCHDRV0E
030200              END-IF                                              SCHDRV0E
030300          END-IF                                                  SCHDRV0E
030400      END-IF                                                      SCHDRV0E
030500                                                                  SCHDRV0E
030600      PERFORM B105-READ-SCHEMA-DIR-IN                             SCHDRV0E
030700      .                                                           SCHDRV0E
030800  B110-99.                                                        SCHDRV0E
030900      EXIT.                                                       SCHDRV0E
031000                                                                  SCHDRV0E
031100******************************************************************SCHDRV0E
031200* Suchen eines Schema-Namens in der Tabelle                       SCHDRV0E
031300******************************************************************SCHDRV0E
031400  S100-FIND-SCHEMA-ENTRY SECTION.                                 SCHDRV0E
031500  S100-00.                                                        SCHDRV0E
031600      MOVE ZERO TO C4-I1                                          SCHDRV0E
031700                                                                  SCHDRV0E
031800      PERFORM S110-COMPARE-ONE-ENTRY                              SCHDRV0E
031900         VARYING C4-I2 FROM 1 BY 1                                SCHDRV0E
032000           UNTIL C4-I2 > C9-SCHEMA-COUNT                          SCHDRV0E
032100              OR C4-I1 > ZERO                                     SCHDRV0E
032200      .                                                           SCHDRV0E
032300  S100-99.                                                        SCHDRV0E
032400      EXIT.                                                       SCHDRV0E
032500                                                                  SCHDRV0E
032600******************************************************************SCHDRV0E
032700* Einen Tabelleneintrag mit dem gesuchten Namen vergleichen       SCHDRV0E
032800******************************************************************SCHDRV0E
032900  S110-COMPARE-ONE-ENTRY SECTION.                                 SCHDRV0E
033000  S110-00.                                                        SCHDRV0E
033100      IF  ST-SCHEMA-NAME(C4-I2) = W-NAME-CANDIDATE                SCHDRV0E
033200          MOVE C4-I2 TO C4-I1                                     SCHDRV0E
033300      END-IF                                                      SCHDRV0E
033400      .                                                           SCHDRV0E
033500  S110-99.                                                        SCHDRV0E
033600      EXIT.                                                       SCHDRV0E
033700                                                                  SCHDRV0E
033800******************************************************************SCHDRV0E
033900* Schema-Tabelle nach SCHEMA-TABLE-OUT schreiben                  SCHDRV0E
034000******************************************************************SCHDRV0E
034100  B300-WRITE-SCHEMA-TABLE SECTION.                                SCHDRV0E
034200  B300-00.                                                        SCHDRV0E
034300      PERFORM B310-WRITE-ONE-ENTRY                                SCHDRV0E
034400         VARYING C4-I1 FROM 1 BY 1                                SCHDRV0E
034500           UNTIL C4-I1 > C9-SCHEMA-COUNT                          SCHDRV0E
034600              OR PRG-ABBRUCH                                      SCHDRV0E
034700      .                                                           SCHDRV0E
034800  B300-99.                                                        SCHDRV0E
034900      EXIT.                                                       SCHDRV0E
035000                                                                  SCHDRV0E
035100******************************************************************SCHDRV0E
035200* Einen Tabelleneintrag schreiben                                 SCHDRV0E
035300******************************************************************SCHDRV0E
035400  B310-WRITE-ONE-ENTRY SECTION.                                   SCHDRV0E
035500  B310-00.                                                        SCHDRV0E
035600      MOVE ST-SCHEMA-NAME(C4-I1)  TO SE-SCHEMA-NAME               SCHDRV0E
035700      MOVE ST-SCHEMA-FILE(C4-I1)  TO SE-SCHEMA-FILE               SCHDRV0E
035800      WRITE SCHEMA-TABLE-REC                                      SCHDRV0E
035900                                                                  SCHDRV0E
036000      IF  NOT FS-TBLOUT-OK                                        SCHDRV0E
036100          DISPLAY "FEHLER BEIM SCHREIBEN SCHEMA-TABLE-OUT: "      SCHDRV0E
036200                  FILE-STATUS-TBLOUT                              SCHDRV0E
036300          SET PRG-ABBRUCH TO TRUE                                 SCHDRV0E
036400      END-IF                                                      SCHDRV0E
036500      .                                                           SCHDRV0E
036600  B310-99.                                                        SCHDRV0E
036700      EXIT.                                                       SCHDRV0E
036800                                                                  SCHDRV0E
036900******************************************************************SCHDRV0E
037000* Initialisierung von Feldern und Strukturen                      SCHDRV0E
037100******************************************************************SCHDRV0E
037200  C000-INIT SECTION.                                              SCHDRV0E
037300  C000-00.                                                        SCHDRV0E
037400      INITIALIZE SCHALTER                                         SCHDRV0E
037500                 SCHEMA-TABLE-DATA                                SCHDRV0E
037600      MOVE ZERO TO C9-SCHEMA-COUNT                                SCHDRV0E
037700                                                                  SCHDRV0E
037800**  ---> BR-3: Verzeichnis-Parameter muss vorhanden sein          SCHDRV0E
037900      ACCEPT W-SCHEMA-DIR-PARM FROM SYSIN                         SCHDRV0E
038000                                                                  SCHDRV0E
038100      IF  W-SCHEMA-DIR-PARM = SPACES                              SCHDRV0E
038200      OR  W-SCHEMA-DIR-PARM = LOW-VALUES                          SCHDRV0E
038300          DISPLAY "SCHEMA-VERZEICHNIS-PARAMETER FEHLT"            SCHDRV0E
038400          SET PRG-ABBRUCH TO TRUE                                 SCHDRV0E
038500      END-IF                                                      SCHDRV0E
038600      .                                                           SCHDRV0E
038700  C000-99.                                                        SCHDRV0E
038800      EXIT.                                                       SCHDRV0E
038900                                                                  SCHDRV0E
039000******************************************************************SCHDRV0E
039100* Oeffnen der Dateien SCHEMA-DIR-IN / SCHEMA-TABLE-OUT            SCHDRV0E
039200******************************************************************SCHDRV0E
039300  F100-OPEN-SCHEMA-FILES SECTION.                                 SCHDRV0E
039400  F100-00.                                                        SCHDRV0E
039500      OPEN INPUT SCHEMA-DIR-IN                                    SCHDRV0E
039600                                                                  SCHDRV0E
039700      IF  NOT FS-DIRIN-OK                                         SCHDRV0E
039800**      ---> BR-4: Verzeichnis kann nicht aufgeloest werden       SCHDRV0E
039900          DISPLAY "SCHEMA-VERZEICHNIS NICHT AUFLOESBAR: "         SCHDRV0E
040000                  FILE-STATUS-DIRIN                               SCHDRV0E
040100          SET PRG-ABBRUCH TO TRUE                                 SCHDRV0E
040200          EXIT SECTION                                            SCHDRV0E
040300      END-IF                                                      SCHDRV0E
040400                                                                  SCHDRV0E
040500      OPEN OUTPUT SCHEMA-TABLE-OUT                                SCHDRV0E
040600                                                                  SCHDRV0E
040700      IF  NOT FS-TBLOUT-OK                                        SCHDRV0E
040800          DISPLAY "SCHEMA-TABLE-OUT NICHT ANLEGBAR: "             SCHDRV0E
040900                  FILE-STATUS-TBLOUT                              SCHDRV0E
041000          SET PRG-ABBRUCH TO TRUE                                 SCHDRV0E
041100      END-IF                                                      SCHDRV0E
041200      .                                                           SCHDRV0E
041300  F100-99.                                                        SCHDRV0E
041400      EXIT.                                                       SCHDRV0E
041500                                                                  SCHDRV0E
041600******************************************************************SCHDRV0E
041700* Schliessen der Dateien                                          SCHDRV0E
041800******************************************************************SCHDRV0E
041900  F900-CLOSE-SCHEMA-FILES SECTION.                                SCHDRV0E
042000  F900-00.                                                        SCHDRV0E
042100      CLOSE SCHEMA-DIR-IN                                         SCHDRV0E
042200            SCHEMA-TABLE-OUT                                      SCHDRV0E
042300      .                                                           SCHDRV0E
042400  F900-99.                                                        SCHDRV0E
042500      EXIT.                                                       SCHDRV0E
042600                                                                  SCHDRV0E
042700******************************************************************SCHDRV0E
042800* ENDE Source-Programm                                            SCHDRV0E
042900******************************************************************SCHDRV0E
