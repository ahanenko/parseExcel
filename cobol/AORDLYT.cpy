000100*-----------------------------------------------------------------AORDLYT 
000200*    COPYBOOK      :: AORDLYT                                     AORDLYT 
000300*    KURZBESCHR.   :: Satzbild AUDIT-ORDER (Pruefauftrag Objekt)  AORDLYT 
000400*    BENUTZT VON   :: AORDRV0M                                    AORDLYT 
000500*                                                                 AORDLYT 
000600*    Wird per COPY unter einer aufrufereigenen 01-Ebene ein-      AORDLYT 
000700*    gebunden, deshalb keine eigene 01-Ebene in diesem Copybook.  AORDLYT 
000800*    Wird das Copybook mehrfach in einem Programm eingebunden,    AORDLYT 
000900*    sind die Feldnamen ueber "OF <01-Name>" zu qualifizieren     AORDLYT 
001000*    (siehe AORDRV0M: AI-AUDIT-ORDER-REC / AO-AUDIT-ORDER-REC).   AORDLYT 
001100*-----------------------------------------------------------------AORDLYT 
001200*                                                                 AORDLYT 
001300*    Aenderungen an diesem Satzbild:                              AORDLYT 
001400*    1989-04-18  hlz  Neuerstellung                               AORDLYT 
001500*    1999-11-08  krg  ANFORDERUNG AOM-0041 Jahrhundertfeld bei    AORDLYT 
001600*                     Faelligkeitsdatum ergaenzt (AO-DUE-CC)      AORDLYT 
001700*    2004-06-30  szt  ANFORDERUNG AOM-0058 AO-EO-SAP-CODE ergaenztAORDLYT 
001800*-----------------------------------------------------------------AORDLYT 
001900 05  AO-ID                       PIC 9(09).                       AORDLYT 
002000 05  AO-ORDER-NUMBER             PIC 9(09).                       AORDLYT 
002100 05  AO-OBJECT-TYPE              PIC X(10).                       AORDLYT 
002200 05  AO-EXECUTOR-ID              PIC 9(09).                       AORDLYT 
002300 05  AO-EXECUTOR-LOGIN           PIC X(30).                       AORDLYT 
002400 05  AO-CREATOR-ID               PIC 9(09).                       AORDLYT 
002500 05  AO-CREATOR-LOGIN            PIC X(30).                       AORDLYT 
002600 05  AO-ORGANIZATION             PIC 9(09).                       AORDLYT 
002700 05  AO-DUE-DATE                 PIC 9(08).                       AORDLYT 
002800*             -> Jahrhundertaufteilung Faelligkeitsdatum          AORDLYT 
002900 05  AO-DUE-DATE-X REDEFINES AO-DUE-DATE.                         AORDLYT 
003000     10  AO-DUE-CC               PIC 9(02).                       AORDLYT 
003100     10  AO-DUE-YY               PIC 9(02).                       AORDLYT 
003200     10  AO-DUE-MM               PIC 9(02).                       AORDLYT 
003300     10  AO-DUE-DD               PIC 9(02).                       AORDLYT 
003400 05  AO-CREATION-DATE            PIC 9(08).                       AORDLYT 
003500 05  AO-ORDER-TYPE               PIC X(10).                       AORDLYT 
003600 05  AO-ORDER-STATUS             PIC X(10).                       AORDLYT 
003700 05  AO-ASSIGNED-DATE            PIC 9(08).                       AORDLYT 
003800 05  AO-EXECUTION-DATE           PIC 9(08).                       AORDLYT 
003900 05  AO-CITY-ID                  PIC 9(09).                       AORDLYT 
004000 05  AO-CITY-NAME                PIC X(30).                       AORDLYT 
004100 05  AO-EQM-ID                   PIC 9(09).                       AORDLYT 
004200 05  AO-OBJECTS-GROUP            PIC X(20).                       AORDLYT 
004300 05  AO-LATITUDE                 PIC S9(03)V9(06) COMP-3.         AORDLYT 
004400 05  AO-LONGITUDE                PIC S9(03)V9(06) COMP-3.         AORDLYT 
004500 05  AO-EO-SAP-CODE              PIC 9(09).                       AORDLYT 
