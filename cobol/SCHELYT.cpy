000100*-----------------------------------------------------------------SCHELYT 
000200*    COPYBOOK      :: SCHELYT                                     SCHELYT 
000300*    KURZBESCHR.   :: Satzbild SCHEMA-ENTRY (Ausgabe Schema-Suche)SCHELYT 
000400*    BENUTZT VON   :: SCHDRV0M                                    SCHELYT 
000500*                                                                 SCHELYT 
000600*    Wird per COPY unter der 01-Ebene des Ausgabesatzes von       SCHELYT 
000700*    SCHEMA-TABLE-OUT eingebunden, deshalb keine eigene 01-Ebene  SCHELYT 
000800*    in diesem Copybook.                                          SCHELYT 
000900*-----------------------------------------------------------------SCHELYT 
001000*                                                                 SCHELYT 
001100*    Aenderungen an diesem Satzbild:                              SCHELYT 
001200*    1989-04-18  hlz  Neuerstellung                               SCHELYT 
001300*-----------------------------------------------------------------SCHELYT 
001400 05  SE-SCHEMA-NAME              PIC X(40).                       SCHELYT 
001500 05  SE-SCHEMA-FILE              PIC X(80).                       SCHELYT 
