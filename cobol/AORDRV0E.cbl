000100*-----------------------------------------------------------------AORDRV0E
000200  IDENTIFICATION DIVISION.                                        AORDRV0E
000300                                                                  AORDRV0E
000400  PROGRAM-ID.    AORDRV0M.                                        AORDRV0E
000500  AUTHOR.        K. RIEGER.                                       AORDRV0E
000600  INSTALLATION.  WSOFT DATENVERARBEITUNG GMBH.                    AORDRV0E
000700  DATE-WRITTEN.  09/11/89.                                        AORDRV0E
000800  DATE-COMPILED.                                                  AORDRV0E
000900  SECURITY.      NUR FUER INTERNEN GEBRAUCH.                      AORDRV0E
001000                                                                  AORDRV0E
001100***************************************************************** AORDRV0E
001200* Letzte Aenderung :: 2005-02-08                                  AORDRV0E
001300* Letzte Version   :: A.02.00                                     AORDRV0E
001400* Kurzbeschreibung :: Setzt die Pflichtfelder eines Pruefauftrags AORDRV0E
001500* Kurzbeschreibung :: (AUDIT-ORDER) auf ihre Vorbelegungswerte    AORDRV0E
001600* Auftrag          :: AOM-0011                                    AORDRV0E
001700*                     12345678901234567                           AORDRV0E
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)AORDRV0E
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! AORDRV0E
002000*----------------------------------------------------------------*AORDRV0E
002100* Vers. | Datum    | von | Kommentar                             *AORDRV0E
002200*-------|----------|-----|---------------------------------------*AORDRV0E
002300*A.02.00|2005-02-08| szt | AORDLYT auf neues Satzbild (AO-EO-SAP- AORDRV0E
002400*       |          |     | CODE) umgestellt, Verarbeitung bleibt  AORDRV0E
002500*       |          |     | unveraendert                           AORDRV0E
002600*-------|----------|-----|---------------------------------------*AORDRV0E
002700*A.01.01|1999-02-19| krg | Jahr-2000: Datumsfelder geprueft, keineAORDRV0E
002800*       |          |     | Aenderung erforderlich                 AORDRV0E
002900*-------|----------|-----|---------------------------------------*AORDRV0E
003000*A.01.00|1994-08-25| krg | RETURN-CODE bei Abbruch ergaenzt       AORDRV0E
003100*-------|----------|-----|---------------------------------------*AORDRV0E
003200*A.00.00|1989-09-11| krg | Neuerstellung                          AORDRV0E
003300*----------------------------------------------------------------*AORDRV0E
003400*                                                                 AORDRV0E
003500* Programmbeschreibung                                            AORDRV0E
003600* --------------------                                            AORDRV0E
003700* Liest nacheinander alle Saetze aus AUDIT-ORDER-IN, setzt auf    AORDRV0E
003800* jedem Satz unbedingt die drei Pflichtfelder AO-ORDER-STATUS,    AORDRV0E
003900* AO-ORDER-TYPE und AO-OBJECT-TYPE auf ihre Vorbelegungswerte     AORDRV0E
004000* (Anford. AOM-0011) und schreibt den Satz unveraendert im        AORDRV0E
004100* uebrigen nach AUDIT-ORDER-OUT weiter. Alle anderen Felder,      AORDRV0E
004200* insbesondere AO-LATITUDE/AO-LONGITUDE, werden unveraendert      AORDRV0E
004300* durchgereicht.                                                  AORDRV0E
004400*                                                                 AORDRV0E
004500******************************************************************AORDRV0E
004600                                                                  AORDRV0E
004700  ENVIRONMENT DIVISION.                                           AORDRV0E
004800  CONFIGURATION SECTION.                                          AORDRV0E
004900  SPECIAL-NAMES.                                                  AORDRV0E
005000      SWITCH-15 IS ANZEIGE-VERSION                                AORDRV0E
005100          ON STATUS IS SHOW-VERSION                               AORDRV0E
005200      CLASS ALPHNUM IS "0123456789"                               AORDRV0E
005300                       "abcdefghijklmnopqrstuvwxyz"               AORDRV0E
005400                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"               AORDRV0E
005500                       " .,;-_!$%&/=*+".                          AORDRV0E
005600                                                                  AORDRV0E
005700  INPUT-OUTPUT SECTION.                                           AORDRV0E
005800  FILE-CONTROL.                                                   AORDRV0E
005900      SELECT AUDIT-ORDER-IN  ASSIGN TO AORDIN                     AORDRV0E
006000                             FILE STATUS IS FILE-STATUS-AIN.      AORDRV0E
006100      SELECT AUDIT-ORDER-OUT ASSIGN TO AORDOUT                    AORDRV0E
006200                             FILE STATUS IS FILE-STATUS-AOUT.     AORDRV0E
006300                                                                  AORDRV0E
006400  DATA DIVISION.                                                  AORDRV0E
006500  FILE SECTION.                                                   AORDRV0E
006600*-----------------------------------------------------------------AORDRV0E
006700* Pruefauftraege, bereits aus dem Workbook extrahiert (Eingabe)   AORDRV0E
006800*-----------------------------------------------------------------AORDRV0E
006900  FD  AUDIT-ORDER-IN                                              AORDRV0E
007000      RECORD CONTAINS 254 CHARACTERS.                             AORDRV0E
007100  01  AI-AUDIT-ORDER-REC.                                         AORDRV0E
007200      COPY AORDLYT.                                               AORDRV0E
007300                                                                  AORDRV0E
007400*-----------------------------------------------------------------AORDRV0E
007500* Pruefauftraege nach Vorbelegung der Pflichtfelder (Ausgabe)     AORDRV0E
007600*-----------------------------------------------------------------AORDRV0E
007700  FD  AUDIT-ORDER-OUT                                             AORDRV0E
007800      RECORD CONTAINS 254 CHARACTERS.                             AORDRV0E
007900  01  AO-AUDIT-ORDER-REC.                                         AORDRV0E
008000      COPY AORDLYT.                                               AORDRV0E
008100                                                                  AORDRV0E
008200  WORKING-STORAGE SECTION.                                        AORDRV0E
008300*-----------------------------------------------------------------AORDRV0E
008400* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   AORDRV0E
008500*-----------------------------------------------------------------AORDRV0E
008600  77          C9-READ-COUNT       PIC S9(09) COMP VALUE ZERO.     AORDRV0E
008700  77          C9-WRITE-COUNT      PIC S9(09) COMP VALUE ZERO.     AORDRV0E
008800                                                                  AORDRV0E
008900  01          COMP-FELDER.                                        AORDRV0E
009000      05      C4-I1               PIC S9(04) COMP.                AORDRV0E
009100                                                                  AORDRV0E
009200      05      C4-X.                                               AORDRV0E
009300       10                         PIC X VALUE LOW-VALUE.          AORDRV0E
009400       10     C4-X2               PIC X.                          AORDRV0E
009500      05      C4-NUM REDEFINES C4-X                               AORDRV0E
009600                                  PIC S9(04) COMP.                AORDRV0E
009700      05      FILLER              PIC X(01).                      AORDRV0E
009800                                                                  AORDRV0E
009900*-----------------------------------------------------------------AORDRV0E
010000* Display-Felder: Praefix D                                       AORDRV0E
010100*-----------------------------------------------------------------AORDRV0E
010200  01          DISPLAY-FELDER.                                     AORDRV0E
010300      05      D-NUM4              PIC -9(04).                     AORDRV0E
010400      05      D-NUM9              PIC  9(09).                     AORDRV0E
010500      05      FILLER              PIC X(01).                      AORDRV0E
010600                                                                  AORDRV0E
010700*-----------------------------------------------------------------AORDRV0E
010800* Felder mit konstantem Inhalt: Praefix K                         AORDRV0E
010900*-----------------------------------------------------------------AORDRV0E
011000  01          KONSTANTE-FELDER.                                   AORDRV0E
011100      05      K-MODUL             PIC X(08) VALUE "AORDRV0M".     AORDRV0E
011200      05      K-DEFAULT-STATUS    PIC X(10) VALUE "NEW".          AORDRV0E
011300      05      K-DEFAULT-TYPE      PIC X(10) VALUE "VOLS".         AORDRV0E
011400      05      K-DEFAULT-OBJTYPE   PIC X(10) VALUE "WELL".         AORDRV0E
011500      05      FILLER              PIC X(01).                      AORDRV0E
011600                                                                  AORDRV0E
011700*-----------------------------------------------------------------AORDRV0E
011800* Conditional-Felder                                              AORDRV0E
011900*-----------------------------------------------------------------AORDRV0E
012000  01          SCHALTER.                                           AORDRV0E
012100      05      FILE-STATUS-AIN     PIC X(02).                      AORDRV0E
012200           88 FS-AIN-OK                       VALUE "00".         AORDRV0E
012300           88 FS-AIN-EOF                      VALUE "10".         AORDRV0E
012400           88 FS-AIN-NOK                      VALUE "01" THRU "09"AORDRV0E
012500                                                 "11" THRU "99".  AORDRV0E
012600      05      REC-STAT-AIN REDEFINES FILE-STATUS-AIN.             AORDRV0E
012700         10   FS-AIN-STATUS1      PIC X.                          AORDRV0E
012800         10                       PIC X.                          AORDRV0E
012900                                                                  AORDRV0E
013000      05      FILE-STATUS-AOUT    PIC X(02).                      AORDRV0E
013100           88 FS-AOUT-OK                      VALUE "00".         AORDRV0E
013200           88 FS-AOUT-NOK                     VALUE "01" THRU     AORDRV0E
013300                                                     "99".        AORDRV0E
013400      05      REC-STAT-AOUT REDEFINES FILE-STATUS-AOUT.           AORDRV0E
013500         10   FS-AOUT-STATUS1     PIC X.                          AORDRV0E
013600         10                       PIC X.                          AORDRV0E
013700                                                                  AORDRV0E
013800      05      PRG-STATUS          PIC 9       VALUE ZERO.         AORDRV0E
013900           88 PRG-OK                          VALUE ZERO.         AORDRV0E
014000           88 PRG-ABBRUCH                     VALUE 1.            AORDRV0E
014100      05      FILLER              PIC X(01).                      AORDRV0E
014200                                                                  AORDRV0E
014300  PROCEDURE DIVISION.                                             AORDRV0E
014400******************************************************************AORDRV0E
014500* Steuerungs-Section                                              AORDRV0E
014600******************************************************************AORDRV0E
014700  A100-STEUERUNG SECTION.                                         AORDRV0E
014800  A100-00.                                                        AORDRV0E
014900      IF  SHOW-VERSION                                            AORDRV0E
015000          DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED         AORDRV0E
015100          STOP RUN                                                AORDRV0E
015200      END-IF                                                      AORDRV0E
015300                                                                  AORDRV0E
015400**  ---> Vorlauf: Dateien oeffnen                                 AORDRV0E
015500      PERFORM B000-VORLAUF                                        AORDRV0E
015600                                                                  AORDRV0E
015700**  ---> Verarbeitung                                             AORDRV0E
015800      IF  PRG-ABBRUCH                                             AORDRV0E
015900          CONTINUE                                                AORDRV0E
016000      ELSE                                                        AORDRV0E
016100          PERFORM B100-VERARBEITUNG                               AORDRV0E
016200      END-IF                                                      AORDRV0E
016300                                                                  AORDRV0E
016400**  ---> Nachlauf: Dateien schliessen, Abschlussmeldung           AORDRV0E
016500      PERFORM B090-ENDE                                           AORDRV0E
016600      STOP RUN                                                    AORDRV0E
016700      .                                                           AORDRV0E
016800  A100-99.                                                        AORDRV0E
016900      EXIT.                                                       AORDRV0E
017000                                                                  AORDRV0E
017100******************************************************************AORDRV0E
017200* Vorlauf                                                         AORDRV0E
017300******************************************************************AORDRV0E
017400  B000-VORLAUF SECTION.                                           AORDRV0E
017500  B000-00.                                                        AORDRV0E
017600      PERFORM C000-INIT                                           AORDRV0E
017700      PERFORM F100-OPEN-AUDIT-FILES                               AORDRV0E
017800      .                                                           AORDRV0E
017900  B000-99.                                                        AORDRV0E
018000      EXIT.                                                       AORDRV0E
018100                                                                  AORDRV0E
018200******************************************************************AORDRV0E
018300* Ende                                                            AORDRV0E
018400******************************************************************AORDRV0E
018500  B090-ENDE SECTION.                                              AORDRV0E
018600  B090-00.                                                        AORDRV0E
018700      IF  PRG-ABBRUCH                                             AORDRV0E
018800          DISPLAY ">>> ABBRUCH IN " K-MODUL " <<<"                AORDRV0E
018900          MOVE 16 TO RETURN-CODE                                  AORDRV0E
019000      ELSE                                                        AORDRV0E
019100          PERFORM F900-CLOSE-AUDIT-FILES                          AORDRV0E
019200          MOVE C9-READ-COUNT  TO D-NUM9                           AORDRV0E
019300          DISPLAY "AUDIT-ORDER-IN  GELESEN:      " D-NUM9         AORDRV0E
019400          MOVE C9-WRITE-COUNT TO D-NUM9                           AORDRV0E
019500          DISPLAY "AUDIT-ORDER-OUT GESCHRIEBEN:  " D-NUM9         AORDRV0E
019600      END-IF                                                      AORDRV0E
019700      .                                                           AORDRV0E
019800  B090-99.                                                        AORDRV0E
019900      EXIT.                                                       AORDRV0E
020000                                                                  AORDRV0E
020100******************************************************************AORDRV0E
020200* Verarbeitung: alle Pruefauftraege lesen, vorbelegen, schreiben  AORDRV0E
020300******************************************************************AORDRV0E
020400  B100-VERARBEITUNG SECTION.                                      AORDRV0E
020500  B100-00.                                                        AORDRV0E
020600      PERFORM B105-READ-AUDIT-ORDER-IN                            AORDRV0E
020700                                                                  AORDRV0E
020800      PERFORM B110-DEFAULT-ONE-ORDER                              AORDRV0E
020900         UNTIL FS-AIN-EOF                                         AORDRV0E
021000            OR PRG-ABBRUCH                                        AORDRV0E
021100      .                                                           AORDRV0E
021200  B100-99.                                                        AORDRV0E
021300      EXIT.                                                       AORDRV0E
021400                                                                  AORDRV0E
021500******************************************************************AORDRV0E
021600* Naechsten Pruefauftrag lesen                                    AORDRV0E
021700******************************************************************AORDRV0E
021800  B105-READ-AUDIT-ORDER-IN SECTION.                               AORDRV0E
021900  B105-00.                                                        AORDRV0E
022000      READ AUDIT-ORDER-IN                                         AORDRV0E
022100          AT END                                                  AORDRV0E
022200              SET FS-AIN-EOF TO TRUE                              AORDRV0E
022300      END-READ                                                    AORDRV0E
022400                                                                  AORDRV0E
022500      IF  NOT FS-AIN-OK                                           AORDRV0E
022600      AND NOT FS-AIN-EOF                                          AORDRV0E
022700          DISPLAY "LESEFEHLER AUDIT-ORDER-IN: " FILE-STATUS-AIN   AORDRV0E
022800          SET PRG-ABBRUCH TO TRUE                                 AORDRV0E
022900      ELSE                                                        AORDRV0E
023000          IF  FS-AIN-OK                                           AORDRV0E
023100              ADD 1 TO C9-READ-COUNT                              AORDRV0E
023200          END-IF                                                  AORDRV0E
023300      END-IF                                                      AORDRV0E
023400      .                                                           AORDRV0E
023500  B105-99.                                                        AORDRV0E
023600      EXIT.                                                       AORDRV0E
023700                                                                  AORDRV0E
023800******************************************************************AORDRV0E
023900* BR-2: Pflichtfelder eines Pruefauftrags unbedingt vorbelegen    AORDRV0E
024000******************************************************************AORDRV0E
024100  B110-DEFAULT-ONE-ORDER SECTION.                                 AORDRV0E
024200  B110-00.                                                        AORDRV0E
024300      MOVE AI-AUDIT-ORDER-REC     TO AO-AUDIT-ORDER-REC           AORDRV0E
024400                                                                  AORDRV0E
024500      MOVE K-DEFAULT-STATUS                                       AORDRV0E
024600                        TO AO-ORDER-STATUS OF AO-AUDIT-ORDER-REC  AORDRV0E
024700      MOVE K-DEFAULT-TYPE                                         AORDRV0E
024800                        TO AO-ORDER-TYPE   OF AO-AUDIT-ORDER-REC  AORDRV0E
024900      MOVE K-DEFAULT-OBJTYPE                                      AORDRV0E
025000                        TO AO-OBJECT-TYPE  OF AO-AUDIT-ORDER-REC  AORDRV0E
025100                                                                  AORDRV0E
025200      WRITE AO-AUDIT-ORDER-REC                                    AORDRV0E
025300                                                                  AORDRV0E
025400      IF  FS-AOUT-OK                                              AORDRV0E
025500          ADD 1 TO C9-WRITE-COUNT                                 AORDRV0E
025600      ELSE                                                        AORDRV0E
025700          DISPLAY "SCHREIBFEHLER AUDIT-ORDER-OUT: "               AORDRV0E
025800                  FILE-STATUS-AOUT                                AORDRV0E
025900          SET PRG-ABBRUCH TO TRUE                                 AORDRV0E
026000      END-IF                                                      AORDRV0E
026100                                                                  AORDRV0E
026200      PERFORM B105-READ-AUDIT-ORDER-IN                            AORDRV0E
026300      .                                                           AORDRV0E
026400  B110-99.                                                        AORDRV0E
026500      EXIT.                                                       AORDRV0E
026600                                                                  AORDRV0E
026700******************************************************************AORDRV0E
026800* Initialisierung von Feldern und Strukturen                      AORDRV0E
026900******************************************************************AORDRV0E
027000  C000-INIT SECTION.                                              AORDRV0E
027100  C000-00.                                                        AORDRV0E
027200      INITIALIZE SCHALTER                                         AORDRV0E
027300      MOVE ZERO TO C9-READ-COUNT                                  AORDRV0E
027400                   C9-WRITE-COUNT                                 AORDRV0E
027500      .                                                           AORDRV0E
027600  C000-99.                                                        AORDRV0E
027700      EXIT.                                                       AORDRV0E
027800                                                                  AORDRV0E
027900******************************************************************AORDRV0E
028000* Oeffnen der Dateien AUDIT-ORDER-IN / AUDIT-ORDER-OUT            AORDRV0E
028100******************************************************************AORDRV0E
028200  F100-OPEN-AUDIT-FILES SECTION.                                  AORDRV0E
028300  F100-00.                                                        AORDRV0E
028400      OPEN INPUT  AUDIT-ORDER-IN                                  AORDRV0E
028500                                                                  AORDRV0E
028600      IF  NOT FS-AIN-OK                                           AORDRV0E
028700          DISPLAY "AUDIT-ORDER-IN NICHT OEFFENBAR: "              AORDRV0E
028800                  FILE-STATUS-AIN                                 AORDRV0E
028900          SET PRG-ABBRUCH TO TRUE                                 AORDRV0E
029000          EXIT SECTION                                            AORDRV0E
029100      END-IF                                                      AORDRV0E
029200                                                                  AORDRV0E
029300      OPEN OUTPUT AUDIT-ORDER-OUT                                 AORDRV0E
029400                                                                  AORDRV0E
029500      IF  NOT FS-AOUT-OK                                          AORDRV0E
029600          DISPLAY "AUDIT-ORDER-OUT NICHT ANLEGBAR: "              AORDRV0E
029700                  FILE-STATUS-AOUT                                AORDRV0E
029800          SET PRG-ABBRUCH TO TRUE                                 AORDRV0E
029900      END-IF                                                      AORDRV0E
030000      .                                                           AORDRV0E
030100  F100-99.                                                        AORDRV0E
030200      EXIT.                                                       AORDRV0E
030300                                                                  AORDRV0E
030400******************************************************************AORDRV0E
030500* Schliessen der Dateien                                          AORDRV0E
030600******************************************************************AORDRV0E
030700  F900-CLOSE-AUDIT-FILES SECTION.                                 AORDRV0E
030800  F900-00.                                                        AORDRV0E
030900      CLOSE AUDIT-ORDER-IN                                        AORDRV0E
031000            AUDIT-ORDER-OUT                                       AORDRV0E
031100      .                                                           AORDRV0E
031200  F900-99.                                                        AORDRV0E
031300      EXIT.                                                       AORDRV0E
031400                                                                  AORDRV0E
031500******************************************************************AORDRV0E
031600* ENDE Source-Programm                                            AORDRV0E
031700******************************************************************AORDRV0E
